000100****************************************************************
000200* TRKCAT      - TRACK CATALOG RECORD LAYOUT                    *
000300****************************************************************
000400*   MODULE NAME  = TRKCAT
000500*   DESCRIPTIVE NAME = ONE CATALOG TRACK, KEYED BY TR-ID.  READ
000600*      ONLY - THIS RUN NEVER WRITES THE CATALOG BACK.  LOADED
000700*      WHOLE INTO WS-TR-TABLE IN PLTM100 AND SCANNED LINEARLY
000800*      TO RESOLVE TITLE/DURATION FOR AN INCOMING TR-ID.
000900*
001000*   CHANGE LOG.
001100*      2018-11-02  RHT  TKT-3311  ORIGINAL LAYOUT.
001200*      2020-05-14  MKS  TKT-4933  ADDED :TAG:-TR-DURATION-R REDEFINES
001300*                                 SO THE WHOLE-SECONDS PIECE CAN BE
001400*                                 PULLED OFF WITHOUT A DIVIDE.
001500*
001600 01  :TAG:-TRACK-REC.
001700     05  :TAG:-TR-ID                    PIC 9(9).
001800     05  :TAG:-TR-TITLE                 PIC X(200).
001900     05  :TAG:-TR-DURATION              PIC 9(5)V9(2).
002000     05  :TAG:-TR-DURATION-R REDEFINES :TAG:-TR-DURATION.
002100         10  :TAG:-TR-DUR-WHOLE-SECS    PIC 9(5).
002200         10  :TAG:-TR-DUR-HUNDREDTHS    PIC 9(2).
002300     05  :TAG:-TR-ARTIST-ID             PIC 9(9).
002400     05  FILLER                         PIC X(15).
