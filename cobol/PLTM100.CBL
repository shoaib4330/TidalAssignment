000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PLTM100.
000300 AUTHOR.        R H TILLMAN.
000400 INSTALLATION.  DATA PROCESSING - MEDIA SYSTEMS GROUP.
000500 DATE-WRITTEN.  MARCH 1987.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*****************************************************************
000900*                                                               *
001000*   PROGRAM  -  PLTM100                                        *
001100*   DESCRIPTIVE NAME  -  PLAYLIST TRACK MAINTENANCE BATCH       *
001200*                                                               *
001300*   THIS RUN APPLIES A DECK OF MAINTENANCE REQUESTS FROM        *
001400*   REQUEST-FILE AGAINST THE PLAYLIST MASTER (PLAYLIST-FILE),   *
001500*   THE PLAYLIST-TRACK MEMBERSHIP FILE (PLAYLIST-TRACK-FILE)    *
001600*   AND THE READ-ONLY TRACK CATALOG (TRACK-FILE).  EACH REQUEST *
001700*   IS EITHER AN ADD-TRACKS REQUEST (SPLICE ONE OR MORE CATALOG *
001800*   TRACKS INTO A PLAYLIST AT A GIVEN INSERTION INDEX) OR A     *
001900*   REMOVE-TRACKS REQUEST (DROP ONE OR MORE MEMBER TRACKS BY    *
002000*   THEIR PLAYLIST INDEX AND CLOSE THE GAPS).  THE PLAYLIST AND *
002100*   PLAYLIST-TRACK FILES ARE REWRITTEN IN FULL AT END OF RUN -  *
002200*   THERE IS NO IN-PLACE REWRITE ON THIS DIALECT.               *
002300*                                                               *
002400*   A REQUEST'S DETAIL RECORDS ARE READ ONCE INTO A WORKING     *
002500*   TABLE AS SOON AS THE HEADER IS RECOGNISED - THIS SEQUENTIAL *
002600*   DIALECT HAS NO REREAD, SO VALIDATING AND THEN RE-APPLYING   *
002700*   THE SAME DECK WOULD MEAN READING PAST IT TWICE.  KEEPING    *
002800*   THE DETAIL TABLE IN STORAGE ALSO LETS TKT-2011 BELOW APPLY  *
002900*   REMOVE-TRACKS DETAILS HIGH INDEX FIRST REGARDLESS OF THE    *
003000*   ORDER THEY ARRIVED IN ON THE CARD DECK.                     *
003100*                                                               *
003200*   INPUT   -  REQUEST-FILE       (MAINTENANCE REQUEST DECK)    *
003300*              PLAYLIST-FILE      (PLAYLIST MASTER, OLD)        *
003400*              PLAYLIST-TRACK-FILE(PLAYLIST-TRACK MASTER, OLD)  *
003500*              TRACK-FILE         (TRACK CATALOG, READ ONLY)    *
003600*   OUTPUT  -  PLAYLIST-FILE-OUT      (PLAYLIST MASTER, NEW)    *
003700*              PLAYLIST-TRACK-FILE-OUT(PLAYLIST-TRACK MSTR,NEW) *
003800*              REPORT-FILE             (RUN CONTROL REPORT)     *
003900*                                                               *
004000*   CHANGE LOG.                                                 *
004100*      1987-03-19  RHT  TKT-0091  ORIGINAL PROGRAM - ADD-TRACKS *
004200*                                 REQUESTS ONLY, SINGLE TRACK.   *
004300*      1987-07-02  RHT  TKT-0158  ALLOWED MORE THAN ONE DETAIL  *
004400*                                 RECORD PER ADD-TRACKS REQUEST. *
004500*      1988-11-30  RHT  TKT-0344  ADDED REMOVE-TRACKS REQUEST   *
004600*                                 TYPE AND THE COMPACTION LOGIC. *
004700*      1990-02-14  JBQ  TKT-0512  PLAYLIST DURATION AND TRACK   *
004800*                                 COUNT NOW RECOMPUTED ON EVERY  *
004900*                                 MAINTENANCE RUN INSTEAD OF     *
005000*                                 CARRIED FORWARD FROM THE OLD   *
005100*                                 MASTER - THE OLD FIGURES HAD   *
005200*                                 DRIFTED FROM THE TRUE TOTALS.  *
005300*      1993-05-06  JBQ  TKT-0779  MAX PLAYLIST SIZE ENFORCED AT  *
005400*                                 500 TRACKS PER PLAYLIST.       *
005500*      1996-09-18  MKS  TKT-1204  REJECT A REQUEST DETAIL WHOSE  *
005600*                                 CATALOG TRACK-ID DOES NOT       *
005700*                                 EXIST INSTEAD OF ABENDING.      *
005800*      1999-01-08  MKS  TKT-1390  Y2K REMEDIATION - RUN DATE IS  *
005900*                                 NOW WINDOWED TO A FULL CCYYMMDD*
006000*                                 BEFORE IT IS STAMPED ONTO ANY   *
006100*                                 PLAYLIST-TRACK OR PLAYLIST      *
006200*                                 RECORD.  NO 2-DIGIT YEAR IS     *
006300*                                 EVER WRITTEN TO A MASTER AGAIN. *
006400*      2004-06-21  DLP  TKT-2011  REMOVE-TRACKS DETAILS ARE NOW  *
006500*                                 APPLIED HIGH INDEX FIRST SO AN  *
006600*                                 EARLIER REMOVAL CANNOT SHIFT    *
006700*                                 THE MEANING OF A LATER INDEX    *
006800*                                 IN THE SAME REQUEST.            *
006900*      2010-10-04  DLP  TKT-2588  ADDED REQ-COUNT / BAD REQUEST  *
007000*                                 COUNT TO THE CLOSING REPORT.    *
007100*      2015-03-27  RGN  TKT-3140  REJECT AN ADD-TRACKS REQUEST   *
007200*                                 THAT WOULD PUSH A PLAYLIST      *
007300*                                 PAST THE 500 TRACK CEILING.     *
007400*      2022-09-30  DLP  TKT-5688  DETAIL RECORDS ARE NOW READ    *
007500*                                 INTO A WORKING TABLE AND        *
007600*                                 VALIDATED THERE INSTEAD OF ON   *
007700*                                 A SECOND PASS OF REQUEST-FILE - *
007800*                                 A BAD DETAIL NO LONGER LEAVES A *
007900*                                 PLAYLIST HALF UPDATED.          *
008000*      2023-04-11  RGN  TKT-5820  A -1 INSERTION INDEX WAS BEING *
008100*                                 TREATED THE SAME AS ANY OTHER   *
008200*                                 NEGATIVE INDEX (CLAMPED TO 0) - *
008300*                                 IT NOW RESOLVES TO NR-OF-TRACKS *
008400*                                 (APPEND) AS DESIGNED, AND ANY   *
008500*                                 OTHER NEGATIVE INDEX NOW FAILS  *
008600*                                 THE REQUEST INSTEAD OF BEING    *
008700*                                 SILENTLY CLAMPED.  ALSO FIXED A *
008800*                                 REMOVE-TRACKS DETAIL INDEX      *
008900*                                 EQUAL TO NR-OF-TRACKS BEING     *
009000*                                 REJECTED AS OUT OF RANGE - IT   *
009100*                                 IS IN BOUNDS AND SIMPLY MATCHES *
009200*                                 NO ROW.                         *
009300*      2023-04-18  RGN  TKT-5821  WS-REQ-EOF-SW WAS NEVER SET BY *
009400*                                 720-READ-REQUEST-HEADER, SO THE *
009500*                                 MAIN LOOP AND THE DETAIL-DECK    *
009600*                                 LOOP NEVER SAW END OF REQUEST-   *
009700*                                 FILE - DROPPED THE SWITCH, LOOPS *
009800*                                 NOW TEST WS-PLREQIN-EOF DIRECTLY *
009900*                                 LIKE THE OTHER THREE INPUT FILES.*
010000*      2023-04-18  RGN  TKT-5822  WS-WORK-TABLE WAS BUILT STRAIGHT*
010100*                                 OFF THE WHOLE-FILE LOAD ORDER OF *
010200*                                 WS-PT-TABLE WITH NO PT-INDEX SORT*
010300*                                 - A PLAYLIST WHOSE ROWS ARE NOT  *
010400*                                 ALREADY ON FILE IN POSITION      *
010500*                                 ORDER SPLICED/COMPACTED AGAINST  *
010600*                                 THE WRONG ROWS.  ADDED WS-WORK-  *
010700*                                 PT-INDEX AND A 205 SERIES SORT   *
010800*                                 PARAGRAPH THAT RUNS BEFORE ANY   *
010900*                                 ADD/REMOVE PROCESSING.           *
011000*                                                                *
011100*****************************************************************
011200 ENVIRONMENT DIVISION.
011300 CONFIGURATION SECTION.
011400 SOURCE-COMPUTER.  IBM-370.
011500 OBJECT-COMPUTER.  IBM-370.
011600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
011700 INPUT-OUTPUT SECTION.
011800 FILE-CONTROL.
011900     SELECT TRACK-FILE
012000         ASSIGN TO TRKCAT
012100         ORGANIZATION IS SEQUENTIAL
012200         FILE STATUS IS WS-TRKCAT-STATUS.
012300     SELECT PLAYLIST-FILE
012400         ASSIGN TO PLAYMSTR
012500         ORGANIZATION IS SEQUENTIAL
012600         FILE STATUS IS WS-PLAYMSTR-STATUS.
012700     SELECT PLAYLIST-FILE-OUT
012800         ASSIGN TO PLAYMOUT
012900         ORGANIZATION IS SEQUENTIAL
013000         FILE STATUS IS WS-PLAYMOUT-STATUS.
013100     SELECT PLAYLIST-TRACK-FILE
013200         ASSIGN TO PLTRKIN
013300         ORGANIZATION IS SEQUENTIAL
013400         FILE STATUS IS WS-PLTRKIN-STATUS.
013500     SELECT PLAYLIST-TRACK-FILE-OUT
013600         ASSIGN TO PLTRKOUT
013700         ORGANIZATION IS SEQUENTIAL
013800         FILE STATUS IS WS-PLTRKOUT-STATUS.
013900     SELECT REQUEST-FILE
014000         ASSIGN TO PLREQIN
014100         ORGANIZATION IS SEQUENTIAL
014200         FILE STATUS IS WS-PLREQIN-STATUS.
014300     SELECT REPORT-FILE
014400         ASSIGN TO PLTMRPT
014500         ORGANIZATION IS SEQUENTIAL
014600         FILE STATUS IS WS-PLTMRPT-STATUS.
014700*
014800 DATA DIVISION.
014900 FILE SECTION.
015000*
015100 FD  TRACK-FILE
015200     RECORDING MODE IS F
015300     BLOCK CONTAINS 0 RECORDS
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 240 CHARACTERS.
015600     COPY TRKCAT REPLACING ==:TAG:== BY ==FD==.
015700*
015800 FD  PLAYLIST-FILE
015900     RECORDING MODE IS F
016000     BLOCK CONTAINS 0 RECORDS
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 206 CHARACTERS.
016300     COPY PLMSTR REPLACING ==:TAG:== BY ==FD==.
016400*
016500 FD  PLAYLIST-FILE-OUT
016600     RECORDING MODE IS F
016700     BLOCK CONTAINS 0 RECORDS
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 206 CHARACTERS.
017000     COPY PLMSTR REPLACING ==:TAG:== BY ==FDO==.
017100*
017200 FD  PLAYLIST-TRACK-FILE
017300     RECORDING MODE IS F
017400     BLOCK CONTAINS 0 RECORDS
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 100 CHARACTERS.
017700     COPY PLTRK REPLACING ==:TAG:== BY ==FD==.
017800*
017900 FD  PLAYLIST-TRACK-FILE-OUT
018000     RECORDING MODE IS F
018100     BLOCK CONTAINS 0 RECORDS
018200     LABEL RECORDS ARE STANDARD
018300     RECORD CONTAINS 100 CHARACTERS.
018400     COPY PLTRK REPLACING ==:TAG:== BY ==FDO==.
018500*
018600 FD  REQUEST-FILE
018700     RECORDING MODE IS F
018800     BLOCK CONTAINS 0 RECORDS
018900     LABEL RECORDS ARE STANDARD
019000     RECORD CONTAINS 80 CHARACTERS.
019100     COPY PLREQ.
019200*
019300 FD  REPORT-FILE
019400     RECORDING MODE IS F
019500     BLOCK CONTAINS 0 RECORDS
019600     LABEL RECORDS ARE STANDARD
019700     RECORD CONTAINS 132 CHARACTERS.
019800 01  REPORT-RECORD                     PIC X(132).
019900*
020000 WORKING-STORAGE SECTION.
020100*
020200*****************************************************************
020300*   MISCELLANEOUS 77-LEVEL WORK FIELDS - SAME STANDALONE-ITEM    *
020400*   CONVENTION AS THE OLD REDEMPTION-TABLE COPYBOOK (SUB1/SUB2/  *
020500*   FILE-STATUS/TMP-YY AND FRIENDS) - THESE NEVER NEEDED A       *
020600*   GROUP, SO THEY DO NOT GET ONE HERE EITHER.                   *
020700*****************************************************************
020800 77  WS-NEXT-PT-ID                  PIC S9(9) COMP  VALUE 0.
020900 77  WS-MOVE-FROM                   PIC S9(5) COMP  VALUE 0.
021000 77  WS-INSERT-TO                   PIC S9(5) COMP  VALUE 0.
021100 77  WS-DETAIL-IX                   PIC S9(5) COMP  VALUE 0.
021200 77  WS-SORT-FROM                   PIC S9(5) COMP  VALUE 0.
021300 77  WS-SORT-TO                     PIC S9(5) COMP  VALUE 0.
021400 77  WS-PLTMRPT-STATUS              PIC X(2).
021500     88  WS-PLTMRPT-OK                  VALUE '00'.
021600*
021700*****************************************************************
021800*   FILE STATUS CODES - ONE PER SELECT ABOVE.                   *
021900*****************************************************************
022000 01  WS-FILE-STATUS-CODES.
022100     05  WS-TRKCAT-STATUS               PIC X(2).
022200         88  WS-TRKCAT-OK                   VALUE '00'.
022300         88  WS-TRKCAT-EOF                  VALUE '10'.
022400     05  WS-PLAYMSTR-STATUS             PIC X(2).
022500         88  WS-PLAYMSTR-OK                 VALUE '00'.
022600         88  WS-PLAYMSTR-EOF                VALUE '10'.
022700     05  WS-PLAYMOUT-STATUS             PIC X(2).
022800         88  WS-PLAYMOUT-OK                 VALUE '00'.
022900     05  WS-PLTRKIN-STATUS              PIC X(2).
023000         88  WS-PLTRKIN-OK                  VALUE '00'.
023100         88  WS-PLTRKIN-EOF                 VALUE '10'.
023200     05  WS-PLTRKOUT-STATUS             PIC X(2).
023300         88  WS-PLTRKOUT-OK                 VALUE '00'.
023400     05  WS-PLREQIN-STATUS              PIC X(2).
023500         88  WS-PLREQIN-OK                  VALUE '00'.
023600         88  WS-PLREQIN-EOF                 VALUE '10'.
023700     05  FILLER                         PIC X(1).
023800*
023900*****************************************************************
024000*   SWITCHES.                                                   *
024100*****************************************************************
024200 01  WS-SWITCHES.
024300     05  WS-PLAYLIST-FOUND-SW           PIC X(1)    VALUE 'N'.
024400         88  WS-PLAYLIST-FOUND              VALUE 'Y'.
024500     05  WS-TRACK-FOUND-SW              PIC X(1)    VALUE 'N'.
024600         88  WS-TRACK-FOUND                  VALUE 'Y'.
024700     05  WS-ANY-DETAIL-BAD-SW           PIC X(1)    VALUE 'N'.
024800         88  WS-ANY-DETAIL-BAD                VALUE 'Y'.
024900     05  FILLER                         PIC X(1).
025000*
025100*****************************************************************
025200*   RUN-DATE WORK AREA - SEE THE 1999-01-08 Y2K CHANGE ABOVE.    *
025300*****************************************************************
025400 01  WS-RUN-DATE-TIME.
025500     05  WS-RUN-DATE.
025600         10  WS-RUN-YY                  PIC 9(2).
025700         10  WS-RUN-MM                  PIC 9(2).
025800         10  WS-RUN-DD                  PIC 9(2).
025900     05  WS-RUN-TIME.
026000         10  WS-RUN-HH                  PIC 9(2).
026100         10  WS-RUN-MIN                 PIC 9(2).
026200         10  WS-RUN-SEC                 PIC 9(2).
026300         10  WS-RUN-HSEC                PIC 9(2).
026400     05  FILLER                         PIC X(1).
026500 01  WS-TODAY-CCYYMMDD.
026600     05  WS-TODAY-CC                    PIC 9(2).
026700     05  WS-TODAY-YY                    PIC 9(2).
026800     05  WS-TODAY-MM                    PIC 9(2).
026900     05  WS-TODAY-DD                    PIC 9(2).
027000     05  FILLER                         PIC X(1).
027100*
027200*****************************************************************
027300*   500-TRACK-PER-PLAYLIST CEILING - TKT-0779/TKT-3140.          *
027400*****************************************************************
027500 01  WS-LIMITS.
027600     05  WS-MAX-PLAYLIST-TRACKS         PIC 9(3)    VALUE 500.
027700     05  FILLER                         PIC X(1).
027800*
027900*****************************************************************
028000*   TABLE-ROW COUNTERS - ALL BINARY, SEE DEPENDING ON BELOW.     *
028100*****************************************************************
028200 01  WS-TABLE-COUNTS.
028300     05  WS-TR-COUNT                    PIC S9(8) COMP  VALUE 0.
028400     05  WS-PL-COUNT                    PIC S9(8) COMP  VALUE 0.
028500     05  WS-PT-COUNT                    PIC S9(8) COMP  VALUE 0.
028600     05  WS-WORK-COUNT                  PIC S9(5) COMP  VALUE 0.
028700     05  WS-DETAIL-COUNT                PIC S9(5) COMP  VALUE 0.
028800     05  FILLER                         PIC X(1).
028900*
029000*****************************************************************
029100*   TRACK CATALOG TABLE - LOADED WHOLE, READ ONLY, SEE 705.      *
029200*****************************************************************
029300 01  WS-TR-TABLE.
029400     05  WS-TR-ENTRY OCCURS 0 TO 20000 TIMES
029500                 DEPENDING ON WS-TR-COUNT
029600                 INDEXED BY WS-TR-IX.
029700         10  WS-TR-ID                   PIC 9(9).
029800         10  WS-TR-TITLE                PIC X(200).
029900         10  WS-TR-DURATION             PIC 9(5)V9(2).
030000         10  WS-TR-ARTIST-ID            PIC 9(9).
030100     05  FILLER                         PIC X(1).
030200*
030300*****************************************************************
030400*   PLAYLIST MASTER TABLE - LOADED WHOLE, REWRITTEN AT 830.      *
030500*****************************************************************
030600 01  WS-PL-TABLE.
030700     05  WS-PL-ENTRY OCCURS 0 TO 9999 TIMES
030800                 DEPENDING ON WS-PL-COUNT
030900                 INDEXED BY WS-PL-IX.
031000         10  WS-PL-UUID                 PIC X(36).
031100         10  WS-PL-ID                   PIC 9(9).
031200         10  WS-PL-NAME                 PIC X(100).
031300         10  WS-PL-NR-OF-TRACKS         PIC 9(5).
031400         10  WS-PL-DURATION             PIC 9(7)V9(2).
031500         10  WS-PL-REGISTERED-DATE      PIC 9(8).
031600         10  WS-PL-LAST-UPDATED         PIC 9(8).
031700         10  WS-PL-DELETED-FLAG         PIC X(1).
031800             88  WS-PL-IS-DELETED           VALUE 'Y'.
031900     05  FILLER                         PIC X(1).
032000*
032100*****************************************************************
032200*   PLAYLIST-TRACK MEMBERSHIP TABLE - WHOLE FILE, SEE 715/835.   *
032300*   WS-PT-IN-USE-FLAG LETS 265-COPY-WORK-TABLE-BACK DROP A ROW   *
032400*   WITHOUT PHYSICALLY SHIFTING THE WHOLE-FILE TABLE - ONLY THE  *
032500*   REWRITE AT 835 SKIPS THE ROWS FLAGGED 'N'.                   *
032600*****************************************************************
032700 01  WS-PT-TABLE.
032800     05  WS-PT-ENTRY OCCURS 0 TO 250000 TIMES
032900                 DEPENDING ON WS-PT-COUNT
033000                 INDEXED BY WS-PT-IX.
033100         10  WS-PT-ID                   PIC 9(9).
033200         10  WS-PT-PLAYLIST-UUID        PIC X(36).
033300         10  WS-PT-TRACK-ID             PIC 9(9).
033400         10  WS-PT-INDEX                PIC 9(5).
033500         10  WS-PT-DATE-ADDED           PIC 9(8).
033600         10  WS-PT-TR-DURATION          PIC 9(5)V9(2).
033700         10  WS-PT-IN-USE-FLAG          PIC X(1).
033800             88  WS-PT-ROW-IN-USE           VALUE 'Y'.
033900     05  FILLER                         PIC X(1).
034000*
034100*****************************************************************
034200*   PER-REQUEST WORKING TABLE - ONE PLAYLIST'S ROWS, SPLICED     *
034300*   AND COMPACTED HERE BEFORE BEING COPIED BACK TO WS-PT-TABLE.  *
034400*   INSERT/COMPACT ALGORITHM ADAPTED FROM THE OLD ARRAY-SORT     *
034500*   COPYBOOK (INSERT-NUM/MOVE-FROM/INSERT-TO PATTERN).           *
034600*****************************************************************
034700 01  WS-WORK-TABLE.
034800     05  WS-WORK-ENTRY OCCURS 0 TO 500 TIMES
034900                 DEPENDING ON WS-WORK-COUNT
035000                 INDEXED BY WS-WORK-IX.
035100         10  WS-WORK-PT-ID              PIC 9(9).
035200         10  WS-WORK-TRACK-ID           PIC 9(9).
035300         10  WS-WORK-PT-INDEX           PIC 9(5).
035400         10  WS-WORK-DATE-ADDED         PIC 9(8).
035500         10  WS-WORK-TR-DURATION        PIC 9(5)V9(2).
035600     05  FILLER                         PIC X(1).
035700*
035800*****************************************************************
035900*   ADD-TRACKS DETAIL TABLE - ONE ENTRY PER 'D' RECORD READ BY   *
036000*   230-READ-DETAIL-DECK FOR AN ADD-TRACKS REQUEST.              *
036100*****************************************************************
036200 01  WS-ADD-DETAIL-TABLE.
036300     05  WS-ADD-DETAIL-ENTRY OCCURS 0 TO 500 TIMES
036400                 DEPENDING ON WS-DETAIL-COUNT.
036500         10  WS-ADD-DETAIL-TRACK-ID     PIC 9(9).
036600     05  FILLER                         PIC X(1).
036700*
036800*****************************************************************
036900*   REMOVE-TRACKS DETAIL TABLE - SEE TKT-2011 IN THE HEADER.     *
037000*   WS-REMOVE-DETAIL-DONE-FLAG IS SET AS EACH ENTRY IS APPLIED   *
037100*   BY 627-COMPACT-DETAILS-DESCENDING SO A REPEAT SCAN OF THE    *
037200*   TABLE WILL NOT PICK THE SAME ENTRY TWICE.                    *
037300*****************************************************************
037400 01  WS-REMOVE-DETAIL-TABLE.
037500     05  WS-REMOVE-DETAIL-ENTRY OCCURS 0 TO 500 TIMES
037600                 DEPENDING ON WS-DETAIL-COUNT.
037700         10  WS-REMOVE-DETAIL-INDEX     PIC S9(5).
037800         10  WS-REMOVE-DETAIL-DONE-FLAG PIC X(1).
037900             88  WS-REMOVE-DETAIL-DONE      VALUE 'Y'.
038000     05  FILLER                         PIC X(1).
038100*
038200*****************************************************************
038300*   SUBSCRIPTS AND MISCELLANEOUS BINARY WORK FIELDS.  THE PLAIN  *
038400*   LOOP SUBSCRIPTS (MOVE-FROM/INSERT-TO/DETAIL-IX/SORT-FROM/    *
038500*   SORT-TO) LIVE AS 77-LEVELS UP FRONT INSTEAD OF IN HERE.      *
038600*****************************************************************
038700 01  WS-SUBSCRIPTS.
038800     05  WS-SAVE-PL-IX                  PIC S9(8) COMP  VALUE 0.
038900     05  WS-FOUND-TR-IX                 PIC S9(8) COMP  VALUE 0.
039000     05  WS-RUNNING-INSERT-IX           PIC S9(5) COMP  VALUE 0.
039100     05  WS-HIGH-REMOVE-VALUE           PIC S9(5) COMP  VALUE 0.
039200     05  WS-HIGH-REMOVE-IX              PIC S9(5) COMP  VALUE 0.
039300     05  FILLER                         PIC X(1).
039400*
039500 01  WS-WORK-RECORD-AREAS.
039600     05  WS-LOOKUP-TRACK-ID             PIC 9(9).
039700     05  WS-INSERT-TRACK-ID             PIC 9(9).
039800     05  WS-INSERT-DURATION             PIC 9(5)V9(2).
039900     05  WS-INSERT-DATE-ADDED           PIC 9(8).
040000     05  WS-INSERT-PT-ID                PIC 9(9).
040100     05  WS-REMOVE-INDEX-VAL            PIC S9(5).
040200     05  WS-SORT-PT-ID                  PIC 9(9).
040300     05  WS-SORT-TRACK-ID               PIC 9(9).
040400     05  WS-SORT-PT-INDEX               PIC 9(5).
040500     05  WS-SORT-DATE-ADDED             PIC 9(8).
040600     05  WS-SORT-TR-DURATION            PIC 9(5)V9(2).
040700     05  FILLER                         PIC X(1).
040800*
040900*****************************************************************
041000*   ACCUMULATORS - COMP-3, SAME AS THE ACCT-BALANCE FIELDS ON    *
041100*   THE OLDER CUSTOMER-MASTER JOBS.                              *
041200*****************************************************************
041300 01  WS-ACCUMULATORS.
041400     05  WS-NEW-DURATION                PIC S9(7)V99 COMP-3 VALUE 0.
041500     05  WS-REQ-COUNT                   PIC S9(7) COMP-3    VALUE 0.
041600     05  WS-REQ-APPLIED-COUNT           PIC S9(7) COMP-3    VALUE 0.
041700     05  WS-REQ-REJECTED-COUNT          PIC S9(7) COMP-3    VALUE 0.
041800     05  WS-TRACKS-ADDED-COUNT          PIC S9(7) COMP-3    VALUE 0.
041900     05  WS-TRACKS-REMOVED-COUNT        PIC S9(7) COMP-3    VALUE 0.
042000     05  FILLER                         PIC X(1).
042100*
042200*****************************************************************
042300*   SAVED REQUEST HEADER - THE HEADER FIELDS ARE COPIED HERE     *
042400*   BEFORE 230-READ-DETAIL-DECK STARTS OVERLAYING THE REQUEST    *
042500*   RECORD AREA WITH DETAIL RECORDS, THE SAME WAY REF-MOD-VAL    *
042600*   SAVES OFF A PIECE OF TRAN-KEY ON THE OLD CUSTOMER-UPDATE     *
042700*   JOB BEFORE THE NEXT READ OVERLAYS IT.  WS-SAVE-HEADER-R      *
042800*   REDEFINES IT FOR A QUICK ONE-BYTE PEEK AT THE TYPE CODE      *
042900*   WITHOUT UNSTRINGING THE WHOLE 13-BYTE FIELD.                 *
043000*****************************************************************
043100 01  WS-SAVE-HEADER.
043200     05  WS-SAVE-TYPE-CODE              PIC X(13).
043300         88  WS-SAVE-IS-ADD-TRACKS          VALUE 'ADD-TRACKS   '.
043400         88  WS-SAVE-IS-REMOVE-TRACKS       VALUE 'REMOVE-TRACKS'.
043500     05  WS-SAVE-UUID                   PIC X(36).
043600     05  WS-SAVE-INSERTION-INDEX        PIC S9(5).
043700 01  WS-SAVE-HEADER-R REDEFINES WS-SAVE-HEADER.
043800     05  WS-SAVE-TYPE-BYTE-1            PIC X(1).
043900     05  FILLER                         PIC X(48).
044000     05  WS-SAVE-INDEX-DISPLAY          PIC S9(5).
044100*
044200*****************************************************************
044300*   REPORT LINE LAYOUTS.                                         *
044400*****************************************************************
044500 01  WS-REPORT-TITLE-LINE.
044600     05  FILLER                         PIC X(132) VALUE
044700         'PLTM100 - PLAYLIST TRACK MAINTENANCE - RUN CONTROL REPORT'.
044800 01  WS-REPORT-DATE-LINE.
044900     05  FILLER                         PIC X(11)  VALUE
045000         'RUN DATE - '.
045100     05  RPT-RUN-CC                     PIC 9(2).
045200     05  RPT-RUN-YY                     PIC 9(2).
045300     05  FILLER                         PIC X(1)   VALUE '-'.
045400     05  RPT-RUN-MM                     PIC 9(2).
045500     05  FILLER                         PIC X(1)   VALUE '-'.
045600     05  RPT-RUN-DD                     PIC 9(2).
045700     05  FILLER                         PIC X(107) VALUE SPACES.
045800 01  WS-REPORT-DETAIL-LINE.
045900     05  RPT-UUID                       PIC X(36).
046000     05  FILLER                         PIC X(2)   VALUE SPACES.
046100     05  RPT-TYPE-CODE                  PIC X(13).
046200     05  FILLER                         PIC X(2)   VALUE SPACES.
046300     05  RPT-RESULT-MSG                 PIC X(60).
046400     05  FILLER                         PIC X(19)  VALUE SPACES.
046500 01  WS-REPORT-STATS-LINE.
046600     05  FILLER                         PIC X(24)  VALUE
046700         'REQUESTS READ .......  '.
046800     05  RPT-REQ-COUNT                  PIC ZZZ,ZZ9.
046900     05  FILLER                         PIC X(101) VALUE SPACES.
047000 01  WS-REPORT-STATS-LINE-2.
047100     05  FILLER                         PIC X(24)  VALUE
047200         'REQUESTS APPLIED ....  '.
047300     05  RPT-REQ-APPLIED                PIC ZZZ,ZZ9.
047400     05  FILLER                         PIC X(101) VALUE SPACES.
047500 01  WS-REPORT-STATS-LINE-3.
047600     05  FILLER                         PIC X(24)  VALUE
047700         'REQUESTS REJECTED ...  '.
047800     05  RPT-REQ-REJECTED               PIC ZZZ,ZZ9.
047900     05  FILLER                         PIC X(101) VALUE SPACES.
048000 01  WS-REPORT-STATS-LINE-4.
048100     05  FILLER                         PIC X(24)  VALUE
048200         'TRACKS ADDED .........  '.
048300     05  RPT-TRACKS-ADDED               PIC ZZZ,ZZ9.
048400     05  FILLER                         PIC X(100) VALUE SPACES.
048500 01  WS-REPORT-STATS-LINE-5.
048600     05  FILLER                         PIC X(24)  VALUE
048700         'TRACKS REMOVED .......  '.
048800     05  RPT-TRACKS-REMOVED             PIC ZZZ,ZZ9.
048900     05  FILLER                         PIC X(100) VALUE SPACES.
049000*
049100 PROCEDURE DIVISION.
049200*
049300 000-MAIN.
049400*
049500*    MAIN LINE OF THE RUN - OPEN, LOAD THE THREE MASTERS TO      *
049600*    WORKING STORAGE, APPLY THE REQUEST DECK, REWRITE THE TWO    *
049700*    OUTPUT MASTERS AND CLOSE.  SEE TKT-0091.                    *
049800*
049900     PERFORM 010-DERIVE-RUN-DATE.
050000     PERFORM 700-OPEN-FILES THRU 700-EXIT.
050100     PERFORM 800-INIT-REPORT.
050200     PERFORM 705-LOAD-TRACK-CATALOG.
050300     PERFORM 710-LOAD-PLAYLIST-MASTER.
050400     PERFORM 715-LOAD-PLAYLIST-TRACKS.
050500     PERFORM 720-READ-REQUEST-HEADER.
050600     PERFORM 100-PROCESS-ONE-REQUEST
050700         UNTIL WS-PLREQIN-EOF.
050800     PERFORM 830-REWRITE-PLAYLIST-MASTER.
050900     PERFORM 835-REWRITE-PLAYLIST-TRACKS.
051000     PERFORM 850-REPORT-RUN-STATS.
051100     PERFORM 790-CLOSE-FILES.
051200     GOBACK.
051300*
051400 010-DERIVE-RUN-DATE.
051500*
051600*    Y2K REMEDIATION PARAGRAPH - TKT-1390.  ACCEPT FROM DATE      *
051700*    ONLY EVER RETURNS A 2-DIGIT YEAR ON THIS COMPILER, SO A      *
051800*    CENTURY WINDOW IS APPLIED BEFORE THE DATE IS USED TO STAMP   *
051900*    ANY PLAYLIST OR PLAYLIST-TRACK RECORD.                       *
052000*
052100     ACCEPT WS-RUN-DATE FROM DATE.
052200     ACCEPT WS-RUN-TIME FROM TIME.
052300     IF WS-RUN-YY < 50
052400         MOVE 20 TO WS-TODAY-CC
052500     ELSE
052600         MOVE 19 TO WS-TODAY-CC
052700     END-IF.
052800     MOVE WS-RUN-YY TO WS-TODAY-YY.
052900     MOVE WS-RUN-MM TO WS-TODAY-MM.
053000     MOVE WS-RUN-DD TO WS-TODAY-DD.
053100*
053200*****************************************************************
053300*   100 SERIES - REQUEST DISPATCH.  ADAPTED FROM THE OLD          *
053400*   100-PROCESS-TRANSACTIONS EVALUATE ON THE CUSTOMER-UPDATE JOB. *
053500*****************************************************************
053600 100-PROCESS-ONE-REQUEST.
053700*
053800*    ONE PASS OF THIS PARAGRAPH CONSUMES ONE HEADER RECORD PLUS
053900*    WHATEVER RUN OF DETAIL RECORDS FOLLOWS IT (230 READS AHEAD TO
054000*    THE NEXT HEADER OR EOF), SO 000-MAIN'S DRIVING PERFORM NEVER
054100*    HAS TO KNOW HOW MANY DETAIL RECORDS ANY GIVEN REQUEST CARRIES.
054200*
054300     ADD 1 TO WS-REQ-COUNT.
054400     MOVE SPACES TO WS-SAVE-HEADER.
054500     MOVE REQH-TYPE-CODE TO WS-SAVE-TYPE-CODE.
054600     MOVE REQH-UUID TO WS-SAVE-UUID.
054700     MOVE REQH-INSERTION-INDEX TO WS-SAVE-INSERTION-INDEX.
054800     PERFORM 610-FIND-PLAYLIST.
054900     PERFORM 230-READ-DETAIL-DECK.
055000     IF NOT WS-PLAYLIST-FOUND
055100         MOVE 'PLAYLIST UUID NOT ON FILE' TO RPT-RESULT-MSG
055200         PERFORM 299-REPORT-BAD-REQUEST
055300     ELSE
055400         PERFORM 200-LOAD-WORK-TABLE
055500         PERFORM 205-SORT-WORK-TABLE-BY-INDEX
055600         EVALUATE TRUE
055700             WHEN WS-SAVE-IS-ADD-TRACKS
055800                 PERFORM 210-PROCESS-ADD-TRACKS-REQ
055900             WHEN WS-SAVE-IS-REMOVE-TRACKS
056000                 PERFORM 220-PROCESS-REMOVE-TRACKS-REQ
056100             WHEN OTHER
056200                 MOVE 'UNKNOWN REQUEST TYPE CODE' TO RPT-RESULT-MSG
056300                 PERFORM 299-REPORT-BAD-REQUEST
056400         END-EVALUATE
056500     END-IF.
056600*
056700*****************************************************************
056800*   200/230 - LOAD THIS PLAYLIST'S ROWS AND THIS REQUEST'S       *
056900*   DETAIL DECK INTO WORKING STORAGE.                             *
057000*****************************************************************
057100 200-LOAD-WORK-TABLE.
057200*
057300*    PULLS THIS ONE PLAYLIST'S ROWS OUT OF THE WHOLE-FILE WS-PT-
057400*    TABLE INTO THE SMALLER PER-REQUEST WS-WORK-TABLE - EVERY SPLICE
057500*    AND COMPACT PARAGRAPH BELOW WORKS AGAINST WS-WORK-TABLE ONLY,
057600*    NEVER TOUCHING WS-PT-TABLE DIRECTLY UNTIL 265 COPIES IT BACK.
057700*
057800     MOVE 0 TO WS-WORK-COUNT.
057900     PERFORM 201-CHECK-ONE-MEMBERSHIP-ROW
058000         VARYING WS-PT-IX FROM 1 BY 1
058100         UNTIL WS-PT-IX > WS-PT-COUNT.
058200*
058300 201-CHECK-ONE-MEMBERSHIP-ROW.
058400*
058500*    A ROW MATCHES IF IT BELONGS TO THIS PLAYLIST'S UUID AND IS
058600*    STILL FLAGGED IN-USE - A ROW SOME EARLIER REQUEST IN THIS SAME
058700*    RUN MARKED NOT-IN-USE (SEE 267) IS SKIPPED HERE JUST AS IT WILL
058800*    BE SKIPPED WHEN 836 WRITES THE FILE BACK OUT AT END OF RUN.
058900*
059000     IF WS-PT-PLAYLIST-UUID(WS-PT-IX) = WS-SAVE-UUID
059100         AND WS-PT-ROW-IN-USE(WS-PT-IX)
059200         ADD 1 TO WS-WORK-COUNT
059300         MOVE WS-PT-ID(WS-PT-IX)
059400             TO WS-WORK-PT-ID(WS-WORK-COUNT)
059500         MOVE WS-PT-TRACK-ID(WS-PT-IX)
059600             TO WS-WORK-TRACK-ID(WS-WORK-COUNT)
059700         MOVE WS-PT-INDEX(WS-PT-IX)
059800             TO WS-WORK-PT-INDEX(WS-WORK-COUNT)
059900         MOVE WS-PT-DATE-ADDED(WS-PT-IX)
060000             TO WS-WORK-DATE-ADDED(WS-WORK-COUNT)
060100         MOVE WS-PT-TR-DURATION(WS-PT-IX)
060200             TO WS-WORK-TR-DURATION(WS-WORK-COUNT)
060300     END-IF.
060400*
060500*****************************************************************
060600*   205 SERIES - TKT-5822.  WS-PT-TABLE IS THE WHOLE-FILE LOAD   *
060700*   ORDER (LOAD ORDER OFF PLAYLIST-TRACK-FILE, NOT POSITION      *
060800*   ORDER) SO WS-WORK-TABLE MUST BE RE-SORTED ASCENDING BY       *
060900*   PT-INDEX BEFORE ANY SPLICE/COMPACT PARAGRAPH TREATS A ROW'S  *
061000*   ORDINAL SLOT AS ITS POSITION.  SAME INSERT-NUM/MOVE-FROM/    *
061100*   INSERT-TO SHIFT-AND-INSERT PATTERN AS THE OLD ARRAY-SORT     *
061200*   COPYBOOK, DRIVEN OFF WS-WORK-PT-INDEX AS THE COMPARE KEY.    *
061300*   THE COMPARE STOPS AS SOON AS AN EQUAL KEY IS REACHED, SO A   *
061400*   ROW NEVER JUMPS PAST ANOTHER ROW OF THE SAME PT-INDEX -      *
061500*   PRESERVING LOAD ORDER FOR (THE NORMALLY IMPOSSIBLE) TIE.     *
061600*****************************************************************
061700 205-SORT-WORK-TABLE-BY-INDEX.
061800     PERFORM 206-SORT-ONE-ENTRY
061900         VARYING WS-SORT-FROM FROM 2 BY 1
062000         UNTIL WS-SORT-FROM > WS-WORK-COUNT.
062100*
062200 206-SORT-ONE-ENTRY.
062300     MOVE WS-WORK-PT-ID(WS-SORT-FROM)       TO WS-SORT-PT-ID.
062400     MOVE WS-WORK-TRACK-ID(WS-SORT-FROM)    TO WS-SORT-TRACK-ID.
062500     MOVE WS-WORK-PT-INDEX(WS-SORT-FROM)    TO WS-SORT-PT-INDEX.
062600     MOVE WS-WORK-DATE-ADDED(WS-SORT-FROM)  TO WS-SORT-DATE-ADDED.
062700     MOVE WS-WORK-TR-DURATION(WS-SORT-FROM) TO WS-SORT-TR-DURATION.
062800     PERFORM 207-SHIFT-ONE-SORT-SLOT
062900         VARYING WS-SORT-TO FROM WS-SORT-FROM BY -1
063000         UNTIL WS-SORT-TO <= 1
063100         OR WS-WORK-PT-INDEX(WS-SORT-TO - 1) <= WS-SORT-PT-INDEX.
063200     MOVE WS-SORT-PT-ID        TO WS-WORK-PT-ID(WS-SORT-TO).
063300     MOVE WS-SORT-TRACK-ID     TO WS-WORK-TRACK-ID(WS-SORT-TO).
063400     MOVE WS-SORT-PT-INDEX     TO WS-WORK-PT-INDEX(WS-SORT-TO).
063500     MOVE WS-SORT-DATE-ADDED   TO WS-WORK-DATE-ADDED(WS-SORT-TO).
063600     MOVE WS-SORT-TR-DURATION  TO WS-WORK-TR-DURATION(WS-SORT-TO).
063700*
063800 207-SHIFT-ONE-SORT-SLOT.
063900     MOVE WS-WORK-PT-ID(WS-SORT-TO - 1)
064000         TO WS-WORK-PT-ID(WS-SORT-TO).
064100     MOVE WS-WORK-TRACK-ID(WS-SORT-TO - 1)
064200         TO WS-WORK-TRACK-ID(WS-SORT-TO).
064300     MOVE WS-WORK-PT-INDEX(WS-SORT-TO - 1)
064400         TO WS-WORK-PT-INDEX(WS-SORT-TO).
064500     MOVE WS-WORK-DATE-ADDED(WS-SORT-TO - 1)
064600         TO WS-WORK-DATE-ADDED(WS-SORT-TO).
064700     MOVE WS-WORK-TR-DURATION(WS-SORT-TO - 1)
064800         TO WS-WORK-TR-DURATION(WS-SORT-TO).
064900*
065000 230-READ-DETAIL-DECK.
065100*
065200*    THE HEADER RECORD FOR THIS REQUEST HAS ALREADY BEEN READ AND
065300*    SAVED (100, ABOVE) BY THE TIME THIS RUNS - THIS PARAGRAPH READS
065400*    FORWARD PAST IT, STOPPING AT EOF OR AT THE NEXT HEADER RECORD,
065500*    WHICH IS LEFT SITTING IN THE REQH/REQD REDEFINITION FOR 100'S
065600*    NEXT PASS TO PICK UP.
065700*
065800     MOVE 0 TO WS-DETAIL-COUNT.
065900     PERFORM 720-READ-REQUEST-HEADER.
066000     PERFORM 231-STORE-ONE-DETAIL
066100         UNTIL WS-PLREQIN-EOF
066200         OR REQD-RECORD-TYPE NOT = 'D'.
066300*
066400 231-STORE-ONE-DETAIL.
066500*
066600*    ONLY ONE OF THE TWO DETAIL TABLES FILLS PER REQUEST - WHICH ONE
066700*    DEPENDS ON WS-SAVE-IS-ADD-TRACKS/WS-SAVE-IS-REMOVE-TRACKS SAVED
066800*    OFF REQH-TYPE-CODE BACK AT 100.  AN UNKNOWN TYPE CODE FALLS
066900*    THROUGH BOTH LEGS AND THE DETAIL RECORD IS SIMPLY DROPPED - 100
067000*    HAS ALREADY QUEUED THE 'UNKNOWN REQUEST TYPE CODE' REJECTION.
067100*
067200     IF WS-SAVE-IS-ADD-TRACKS
067300         ADD 1 TO WS-DETAIL-COUNT
067400         MOVE REQD-TRACK-ID
067500             TO WS-ADD-DETAIL-TRACK-ID(WS-DETAIL-COUNT)
067600     ELSE
067700         IF WS-SAVE-IS-REMOVE-TRACKS
067800             ADD 1 TO WS-DETAIL-COUNT
067900             MOVE REQD-REMOVE-INDEX
068000                 TO WS-REMOVE-DETAIL-INDEX(WS-DETAIL-COUNT)
068100             MOVE 'N'
068200                 TO WS-REMOVE-DETAIL-DONE-FLAG(WS-DETAIL-COUNT)
068300         END-IF
068400     END-IF.
068500     PERFORM 720-READ-REQUEST-HEADER.
068600*
068700*****************************************************************
068800*   210 SERIES - ADD-TRACKS REQUEST.  VALIDATE THE WHOLE DETAIL   *
068900*   DECK FIRST (615), THEN CHECK THE 500-TRACK CEILING BEFORE ANY *
069000*   ROW EVER MOVES - A REQUEST THAT WOULD FAIL EITHER CHECK MUST  *
069100*   LEAVE WS-WORK-TABLE COMPLETELY UNTOUCHED, NOT PARTLY SPLICED. *
069200*****************************************************************
069300 210-PROCESS-ADD-TRACKS-REQ.
069400     PERFORM 615-VALIDATE-ADD-DETAILS.
069500     IF WS-ANY-DETAIL-BAD
069600         PERFORM 299-REPORT-BAD-REQUEST
069700     ELSE
069800         IF WS-WORK-COUNT + WS-DETAIL-COUNT > WS-MAX-PLAYLIST-TRACKS
069900             MOVE 'ADD WOULD EXCEED 500 TRACK CEILING'
070000                 TO RPT-RESULT-MSG
070100             PERFORM 299-REPORT-BAD-REQUEST
070200         ELSE
070300             PERFORM 235-INIT-INSERT-POSITION
070400             IF WS-ANY-DETAIL-BAD
070500                 PERFORM 299-REPORT-BAD-REQUEST
070600             ELSE
070700                 PERFORM 240-SPLICE-ONE-ADD-DETAIL
070800                     VARYING WS-DETAIL-IX FROM 1 BY 1
070900                     UNTIL WS-DETAIL-IX > WS-DETAIL-COUNT
071000                 PERFORM 260-RECOMPUTE-PLAYLIST-TOTALS
071100                 PERFORM 265-COPY-WORK-TABLE-BACK
071200                 MOVE 'ADD-TRACKS REQUEST APPLIED' TO RPT-RESULT-MSG
071300                 PERFORM 290-REPORT-GOOD-REQUEST
071400             END-IF
071500         END-IF
071600     END-IF.
071700*
071800 615-VALIDATE-ADD-DETAILS.
071900*
072000*    AN EMPTY DETAIL DECK IS REJECTED HERE WITHOUT EVEN LOOKING AT
072100*    616 - THERE IS NOTHING FOR 616 TO CHECK, AND AN UNCHECKED EMPTY
072200*    ADD-TRACKS REQUEST WOULD OTHERWISE SAIL THROUGH THE CEILING TEST
072300*    AT 210 AND REPORT SUCCESS HAVING ADDED NOTHING.
072400*
072500     MOVE 'N' TO WS-ANY-DETAIL-BAD-SW.
072600     IF WS-DETAIL-COUNT = 0
072700         MOVE 'Y' TO WS-ANY-DETAIL-BAD-SW
072800         MOVE 'ADD-TRACKS REQUEST HAD NO DETAIL RECORDS'
072900             TO RPT-RESULT-MSG
073000     ELSE
073100         PERFORM 616-VALIDATE-ONE-ADD-DETAIL
073200             VARYING WS-DETAIL-IX FROM 1 BY 1
073300             UNTIL WS-DETAIL-IX > WS-DETAIL-COUNT
073400     END-IF.
073500*
073600 616-VALIDATE-ONE-ADD-DETAIL.
073700*
073800*    EVERY DETAIL'S TRACK-ID MUST NAME A ROW ALREADY ON THE TRACK
073900*    CATALOG - ONE BAD TRACK-ID FAILS THE WHOLE REQUEST (WS-ANY-
074000*    DETAIL-BAD-SW IS STICKY ACROSS THE PERFORM AT 615), SO A MIX OF
074100*    GOOD AND BAD DETAILS NEVER SPLICES THE GOOD ONES IN HALFWAY.
074200*
074300     MOVE WS-ADD-DETAIL-TRACK-ID(WS-DETAIL-IX) TO WS-LOOKUP-TRACK-ID.
074400     PERFORM 630-FIND-CATALOG-TRACK.
074500     IF NOT WS-TRACK-FOUND
074600         MOVE 'Y' TO WS-ANY-DETAIL-BAD-SW
074700         MOVE 'ADD-TRACKS DETAIL NAMES UNKNOWN TRACK-ID'
074800             TO RPT-RESULT-MSG
074900     END-IF.
075000*
075100 235-INIT-INSERT-POSITION.
075200*
075300*    TKT-3140 FOLLOW-UP - THE EFFECTIVE INSERTION INDEX RESOLVES TO
075400*    NR-OF-TRACKS (APPEND AT END) ONLY FOR -1 OR A VALUE PAST THE END
075500*    OF THE PLAYLIST.  ANY OTHER NEGATIVE VALUE IS OUT OF BOUNDS AND
075600*    MUST REJECT THE WHOLE REQUEST, NOT BE CLAMPED TO ZERO.
075700*
075800     IF WS-SAVE-INSERTION-INDEX = -1
075900         OR WS-SAVE-INSERTION-INDEX > WS-WORK-COUNT
076000         MOVE WS-WORK-COUNT TO WS-RUNNING-INSERT-IX
076100     ELSE
076200         IF WS-SAVE-INSERTION-INDEX < 0
076300             MOVE 'Y' TO WS-ANY-DETAIL-BAD-SW
076400             MOVE 'ADD-TRACKS INSERTION INDEX OUT OF RANGE'
076500                 TO RPT-RESULT-MSG
076600         ELSE
076700             MOVE WS-SAVE-INSERTION-INDEX TO WS-RUNNING-INSERT-IX
076800         END-IF
076900     END-IF.
077000*
077100*****************************************************************
077200*   240 SERIES - SPLICE ONE ADD-TRACKS DETAIL INTO WS-WORK-TABLE. *
077300*   ADAPTED FROM THE ARRAY-SORT INSERT-NUM/MOVE-FROM/INSERT-TO    *
077400*   SHIFT-AND-INSERT PATTERN - HERE THE SHIFT IS DRIVEN BY THE    *
077500*   RUNNING INSERTION POSITION RATHER THAN BY VALUE ORDER, AND    *
077600*   THE POSITION ADVANCES BY ONE AFTER EACH DETAIL SO A GROUP OF  *
077700*   TRACKS LANDS TOGETHER, IN DECK ORDER, AT THE REQUESTED SPOT.  *
077800*****************************************************************
077900 240-SPLICE-ONE-ADD-DETAIL.
078000     MOVE WS-ADD-DETAIL-TRACK-ID(WS-DETAIL-IX) TO WS-LOOKUP-TRACK-ID.
078100     PERFORM 630-FIND-CATALOG-TRACK.
078200     MOVE WS-LOOKUP-TRACK-ID TO WS-INSERT-TRACK-ID.
078300     MOVE WS-TR-DURATION(WS-FOUND-TR-IX) TO WS-INSERT-DURATION.
078400     MOVE WS-TODAY-CCYYMMDD TO WS-INSERT-DATE-ADDED.
078500     ADD 1 TO WS-NEXT-PT-ID.
078600     MOVE WS-NEXT-PT-ID TO WS-INSERT-PT-ID.
078700     ADD 1 TO WS-WORK-COUNT.
078800     COMPUTE WS-INSERT-TO = WS-RUNNING-INSERT-IX + 1.
078900     PERFORM 640-SHIFT-UP-ONE-SLOT
079000         VARYING WS-MOVE-FROM FROM WS-WORK-COUNT BY -1
079100         UNTIL WS-MOVE-FROM <= WS-INSERT-TO.
079200     MOVE WS-INSERT-PT-ID       TO WS-WORK-PT-ID(WS-INSERT-TO).
079300     MOVE WS-INSERT-TRACK-ID    TO WS-WORK-TRACK-ID(WS-INSERT-TO).
079400     MOVE WS-INSERT-DATE-ADDED  TO WS-WORK-DATE-ADDED(WS-INSERT-TO).
079500     MOVE WS-INSERT-DURATION    TO WS-WORK-TR-DURATION(WS-INSERT-TO).
079600     ADD 1 TO WS-RUNNING-INSERT-IX.
079700     ADD 1 TO WS-TRACKS-ADDED-COUNT.
079800*
079900 640-SHIFT-UP-ONE-SLOT.
080000*
080100*    MAKES ROOM FOR THE INSERT AT 240 ABOVE BY MOVING THE ROW ONE
080200*    SLOT BELOW UP INTO WS-MOVE-FROM - RUNS HIGH SUBSCRIPT DOWN TO
080300*    LOW SO NO ROW IS OVERWRITTEN BEFORE IT HAS BEEN COPIED UP.
080400*
080500     MOVE WS-WORK-PT-ID(WS-MOVE-FROM - 1)
080600         TO WS-WORK-PT-ID(WS-MOVE-FROM).
080700     MOVE WS-WORK-TRACK-ID(WS-MOVE-FROM - 1)
080800         TO WS-WORK-TRACK-ID(WS-MOVE-FROM).
080900     MOVE WS-WORK-PT-INDEX(WS-MOVE-FROM - 1)
081000         TO WS-WORK-PT-INDEX(WS-MOVE-FROM).
081100     MOVE WS-WORK-DATE-ADDED(WS-MOVE-FROM - 1)
081200         TO WS-WORK-DATE-ADDED(WS-MOVE-FROM).
081300     MOVE WS-WORK-TR-DURATION(WS-MOVE-FROM - 1)
081400         TO WS-WORK-TR-DURATION(WS-MOVE-FROM).
081500*
081600*****************************************************************
081700*   220 SERIES - REMOVE-TRACKS REQUEST.  UNLIKE 210 THERE IS NO   *
081800*   CEILING TO RE-CHECK - REMOVAL CAN ONLY SHRINK WS-WORK-COUNT -  *
081900*   SO ONCE 625 PASSES THE DECK, 627 RUNS STRAIGHT THROUGH.        *
082000*****************************************************************
082100 220-PROCESS-REMOVE-TRACKS-REQ.
082200     PERFORM 625-VALIDATE-REMOVE-DETAILS.
082300     IF WS-ANY-DETAIL-BAD
082400         PERFORM 299-REPORT-BAD-REQUEST
082500     ELSE
082600         PERFORM 627-COMPACT-DETAILS-DESCENDING
082700             WS-DETAIL-COUNT TIMES
082800         PERFORM 260-RECOMPUTE-PLAYLIST-TOTALS
082900         PERFORM 265-COPY-WORK-TABLE-BACK
083000         MOVE 'REMOVE-TRACKS REQUEST APPLIED' TO RPT-RESULT-MSG
083100         PERFORM 290-REPORT-GOOD-REQUEST
083200     END-IF.
083300*
083400 625-VALIDATE-REMOVE-DETAILS.
083500*
083600*    SAME EMPTY-DECK GUARD AS 615 ABOVE - AN ANONYMOUS REMOVE-TRACKS
083700*    REQUEST WITH NO DETAIL RECORDS IS A MALFORMED REQUEST, NOT A
083800*    NO-OP, AND MUST BE REPORTED AS BAD RATHER THAN SILENTLY APPLIED.
083900*
084000     MOVE 'N' TO WS-ANY-DETAIL-BAD-SW.
084100     IF WS-DETAIL-COUNT = 0
084200         MOVE 'Y' TO WS-ANY-DETAIL-BAD-SW
084300         MOVE 'REMOVE-TRACKS REQUEST HAD NO DETAIL RECORDS'
084400             TO RPT-RESULT-MSG
084500     ELSE
084600         PERFORM 626-VALIDATE-ONE-REMOVE-DETAIL
084700             VARYING WS-DETAIL-IX FROM 1 BY 1
084800             UNTIL WS-DETAIL-IX > WS-DETAIL-COUNT
084900     END-IF.
085000*
085100 626-VALIDATE-ONE-REMOVE-DETAIL.
085200*
085300*    AN INDEX EXACTLY EQUAL TO THE PLAYLIST'S TRACK COUNT IS ONE PAST
085400*    THE LAST VALID POSITION - IT IS STILL IN BOUNDS, IT SIMPLY WILL
085500*    NOT MATCH ANY ROW'S PT-INDEX AT 627 BELOW.  ONLY A VALUE GREATER
085600*    THAN THE TRACK COUNT, OR A NEGATIVE VALUE, IS OUT OF BOUNDS.
085700*
085800     IF WS-REMOVE-DETAIL-INDEX(WS-DETAIL-IX) < 0
085900         OR WS-REMOVE-DETAIL-INDEX(WS-DETAIL-IX) > WS-WORK-COUNT
086000         MOVE 'Y' TO WS-ANY-DETAIL-BAD-SW
086100         MOVE 'REMOVE-TRACKS DETAIL INDEX OUT OF RANGE'
086200             TO RPT-RESULT-MSG
086300     END-IF.
086400*
086500*****************************************************************
086600*   627 SERIES - COMPACT ONE REMOVE-TRACKS DETAIL OUT OF          *
086700*   WS-WORK-TABLE.  DETAILS ARE APPLIED HIGH INDEX FIRST PER      *
086800*   TKT-2011 SO AN EARLIER REMOVAL CANNOT RENUMBER A LATER ONE -  *
086900*   628 SCANS THE WHOLE DETAIL TABLE EACH TIME FOR THE HIGHEST    *
087000*   INDEX NOT YET APPLIED, THE SAME LINEAR-SCAN STYLE USED BY     *
087100*   610/630 BELOW SINCE THE DETAIL DECK IS NEVER MORE THAN 500    *
087200*   ENTRIES LONG.                                                 *
087300*****************************************************************
087400 627-COMPACT-DETAILS-DESCENDING.
087500     MOVE -1 TO WS-HIGH-REMOVE-VALUE.
087600     MOVE 0 TO WS-HIGH-REMOVE-IX.
087700     PERFORM 628-CHECK-ONE-REMOVE-DETAIL
087800         VARYING WS-DETAIL-IX FROM 1 BY 1
087900         UNTIL WS-DETAIL-IX > WS-DETAIL-COUNT.
088000     MOVE WS-REMOVE-DETAIL-INDEX(WS-HIGH-REMOVE-IX)
088100         TO WS-REMOVE-INDEX-VAL.
088200     MOVE 'Y' TO WS-REMOVE-DETAIL-DONE-FLAG(WS-HIGH-REMOVE-IX).
088300*
088400*    AN INDEX ONE PAST THE LAST ROW (WS-REMOVE-INDEX-VAL = WS-WORK-
088500*    COUNT) IS IN BOUNDS BUT MATCHES NO ROW - LEAVE WS-WORK-TABLE
088600*    UNTOUCHED FOR THIS DETAIL RATHER THAN SHIFT AND DROP A REAL ROW.
088700*
088800     IF WS-REMOVE-INDEX-VAL < WS-WORK-COUNT
088900         COMPUTE WS-MOVE-FROM = WS-REMOVE-INDEX-VAL + 2
089000         PERFORM 646-SHIFT-DOWN-ONE-SLOT
089100             VARYING WS-MOVE-FROM FROM WS-MOVE-FROM BY 1
089200             UNTIL WS-MOVE-FROM > WS-WORK-COUNT
089300         SUBTRACT 1 FROM WS-WORK-COUNT
089400         ADD 1 TO WS-TRACKS-REMOVED-COUNT
089500     END-IF.
089600*
089700 628-CHECK-ONE-REMOVE-DETAIL.
089800*
089900*    TRACKS THE HIGHEST NOT-YET-APPLIED REMOVE INDEX SEEN SO FAR IN
090000*    WS-HIGH-REMOVE-VALUE/WS-HIGH-REMOVE-IX - 627 RE-RUNS THIS SCAN
090100*    FROM SCRATCH ONCE PER DETAIL, SINCE EACH REMOVAL CHANGES WHICH
090200*    INDEX IS HIGHEST AMONG WHAT REMAINS.
090300*
090400     IF NOT WS-REMOVE-DETAIL-DONE(WS-DETAIL-IX)
090500         AND WS-REMOVE-DETAIL-INDEX(WS-DETAIL-IX) > WS-HIGH-REMOVE-VALUE
090600         MOVE WS-REMOVE-DETAIL-INDEX(WS-DETAIL-IX)
090700             TO WS-HIGH-REMOVE-VALUE
090800         MOVE WS-DETAIL-IX TO WS-HIGH-REMOVE-IX
090900     END-IF.
091000*
091100 646-SHIFT-DOWN-ONE-SLOT.
091200*
091300*    CLOSES THE GAP LEFT BY A REMOVED ROW - MOVES WS-MOVE-FROM DOWN
091400*    INTO THE SLOT JUST BELOW IT.  627 DRIVES THIS LOW SUBSCRIPT TO
091500*    HIGH SO EVERY ROW ABOVE THE REMOVED ONE SLIDES DOWN EXACTLY ONE
091600*    POSITION, WITHOUT AN INTERMEDIATE ROW BEING CLOBBERED.
091700*
091800     MOVE WS-WORK-PT-ID(WS-MOVE-FROM)
091900         TO WS-WORK-PT-ID(WS-MOVE-FROM - 1).
092000     MOVE WS-WORK-TRACK-ID(WS-MOVE-FROM)
092100         TO WS-WORK-TRACK-ID(WS-MOVE-FROM - 1).
092200     MOVE WS-WORK-PT-INDEX(WS-MOVE-FROM)
092300         TO WS-WORK-PT-INDEX(WS-MOVE-FROM - 1).
092400     MOVE WS-WORK-DATE-ADDED(WS-MOVE-FROM)
092500         TO WS-WORK-DATE-ADDED(WS-MOVE-FROM - 1).
092600     MOVE WS-WORK-TR-DURATION(WS-MOVE-FROM)
092700         TO WS-WORK-TR-DURATION(WS-MOVE-FROM - 1).
092800*
092900*****************************************************************
093000*   260/265 - CLOSE OUT A REQUEST: RECOMPUTE THE PLAYLIST         *
093100*   DURATION/TRACK COUNT (TKT-0512), AND COPY THE WORKING TABLE   *
093200*   BACK OVER THIS PLAYLIST'S ROWS ON THE WHOLE-FILE TABLE.       *
093300*****************************************************************
093400 260-RECOMPUTE-PLAYLIST-TOTALS.
093500     MOVE 0 TO WS-NEW-DURATION.
093600     PERFORM 261-ADD-ONE-DURATION
093700         VARYING WS-WORK-IX FROM 1 BY 1
093800         UNTIL WS-WORK-IX > WS-WORK-COUNT.
093900     MOVE WS-WORK-COUNT TO WS-PL-NR-OF-TRACKS(WS-SAVE-PL-IX).
094000     MOVE WS-NEW-DURATION TO WS-PL-DURATION(WS-SAVE-PL-IX).
094100     MOVE WS-TODAY-CCYYMMDD TO WS-PL-LAST-UPDATED(WS-SAVE-PL-IX).
094200*
094300 261-ADD-ONE-DURATION.
094400*
094500*    TKT-0512 - THE PLAYLIST'S DURATION IS ALWAYS RE-SUMMED IN FULL
094600*    OFF THE POST-SPLICE/COMPACT WS-WORK-TABLE, NEVER ADJUSTED BY
094700*    JUST THE ADDED/REMOVED TRACKS' DURATIONS - A PRIOR RELEASE THAT
094800*    ONLY ADJUSTED THE DELTA DRIFTED OUT OF SYNC AFTER REPEATED RUNS.
094900*
095000     ADD WS-WORK-TR-DURATION(WS-WORK-IX) TO WS-NEW-DURATION.
095100*
095200 265-COPY-WORK-TABLE-BACK.
095300     PERFORM 267-DROP-ONE-OLD-ROW
095400         VARYING WS-PT-IX FROM 1 BY 1
095500         UNTIL WS-PT-IX > WS-PT-COUNT.
095600     PERFORM 266-APPEND-ONE-WORK-ROW
095700         VARYING WS-WORK-IX FROM 1 BY 1
095800         UNTIL WS-WORK-IX > WS-WORK-COUNT.
095900*
096000 267-DROP-ONE-OLD-ROW.
096100*
096200*    MARKS EVERY ROW THIS PLAYLIST CURRENTLY OWNS ON WS-PT-TABLE AS
096300*    NOT-IN-USE - 836 SKIPS A NOT-IN-USE ROW WHEN THE WHOLE-FILE
096400*    TABLE IS WRITTEN BACK OUT, WHICH IS HOW A REMOVED ROW ACTUALLY
096500*    DISAPPEARS FROM PLAYLIST-TRACK-FILE-OUT.  266 BELOW THEN RE-
096600*    APPENDS THE SURVIVING/UPDATED ROWS FRESH, SO THE PLAYLIST'S
096700*    ROWS ARE NEVER PATCHED IN PLACE, ONLY DROPPED AND RE-ADDED.
096800*
096900     IF WS-PT-PLAYLIST-UUID(WS-PT-IX) = WS-SAVE-UUID
097000         MOVE 'N' TO WS-PT-IN-USE-FLAG(WS-PT-IX)
097100     END-IF.
097200*
097300 266-APPEND-ONE-WORK-ROW.
097400*
097500*    WS-PT-INDEX IS RECOMPUTED HERE FROM THE WORK TABLE'S OWN SLOT
097600*    (WS-WORK-IX - 1, 0-BASED PER SPEC) RATHER THAN CARRIED FORWARD
097700*    FROM WHATEVER INDEX THE ROW HAD BEFORE - THIS IS WHAT KEEPS
097800*    THE PLAYLIST CONTIGUOUSLY RENUMBERED AFTER EVERY SPLICE/COMPACT.
097900*
098000     ADD 1 TO WS-PT-COUNT.
098100     MOVE WS-WORK-PT-ID(WS-WORK-IX) TO WS-PT-ID(WS-PT-COUNT).
098200     MOVE WS-SAVE-UUID TO WS-PT-PLAYLIST-UUID(WS-PT-COUNT).
098300     MOVE WS-WORK-TRACK-ID(WS-WORK-IX) TO WS-PT-TRACK-ID(WS-PT-COUNT).
098400     COMPUTE WS-PT-INDEX(WS-PT-COUNT) = WS-WORK-IX - 1.
098500     MOVE WS-WORK-DATE-ADDED(WS-WORK-IX)
098600         TO WS-PT-DATE-ADDED(WS-PT-COUNT).
098700     MOVE WS-WORK-TR-DURATION(WS-WORK-IX)
098800         TO WS-PT-TR-DURATION(WS-PT-COUNT).
098900     MOVE 'Y' TO WS-PT-IN-USE-FLAG(WS-PT-COUNT).
099000*
099100*****************************************************************
099200*   299/290 - REPORT ONE REQUEST RESULT (GOOD OR BAD).            *
099300*   ADAPTED FROM 299-REPORT-BAD-TRAN ON THE CUSTOMER-UPDATE JOB.  *
099400*****************************************************************
099500 299-REPORT-BAD-REQUEST.
099600*
099700*    RPT-RESULT-MSG IS ALREADY LOADED BY WHICHEVER CALLER REJECTED
099800*    THE REQUEST - THIS PARAGRAPH ONLY SUPPLIES THE UUID/TYPE-CODE
099900*    COLUMNS AND WRITES THE LINE, SO THE REJECTION WORDING STAYS
100000*    WITH THE PARAGRAPH THAT ACTUALLY DETECTED THE PROBLEM.
100100*
100200     ADD 1 TO WS-REQ-REJECTED-COUNT.
100300     MOVE WS-SAVE-UUID TO RPT-UUID.
100400     MOVE WS-SAVE-TYPE-CODE TO RPT-TYPE-CODE.
100500     WRITE REPORT-RECORD FROM WS-REPORT-DETAIL-LINE
100600         AFTER ADVANCING 1 LINE.
100700*
100800 290-REPORT-GOOD-REQUEST.
100900*
101000*    MIRROR OF 299 ABOVE FOR THE SUCCESS CASE - RPT-RESULT-MSG WAS
101100*    SET BY 210/220 BEFORE THIS WAS PERFORMED.
101200*
101300     ADD 1 TO WS-REQ-APPLIED-COUNT.
101400     MOVE WS-SAVE-UUID TO RPT-UUID.
101500     MOVE WS-SAVE-TYPE-CODE TO RPT-TYPE-CODE.
101600     WRITE REPORT-RECORD FROM WS-REPORT-DETAIL-LINE
101700         AFTER ADVANCING 1 LINE.
101800*
101900*****************************************************************
102000*   610/630 - LOOKUPS.  BOTH ARE LINEAR SCANS OF A WHOLE-FILE     *
102100*   TABLE - THIS DIALECT HAS NO INDEXED FILE SUPPORT SO A KEYED   *
102200*   READ IS SUBSTITUTED BY A TABLE SEARCH, SEE THE PLMSTR/TRKCAT  *
102300*   COPYBOOK HEADERS.                                             *
102400*****************************************************************
102500 610-FIND-PLAYLIST.
102600*
102700*    LOOK UP WS-SAVE-UUID (THE HEADER'S PLAYLIST UUID) AGAINST THE
102800*    WHOLE-FILE WS-PL-TABLE.  611 KEEPS SCANNING PAST A FOUND ROW
102900*    RATHER THAN SHORT-CIRCUITING - CHEAP ENOUGH AT THIS TABLE SIZE
103000*    AND ONE LESS PLACE TO GET A GO TO WRONG.
103100*
103200     MOVE 'N' TO WS-PLAYLIST-FOUND-SW.
103300     MOVE 0 TO WS-SAVE-PL-IX.
103400     PERFORM 611-CHECK-ONE-PLAYLIST
103500         VARYING WS-PL-IX FROM 1 BY 1
103600         UNTIL WS-PL-IX > WS-PL-COUNT.
103700*
103800 611-CHECK-ONE-PLAYLIST.
103900*
104000*    A SOFT-DELETED PLAYLIST (PL-DELETED-FLAG = 'Y') NEVER MATCHES -
104100*    A REQUEST AGAINST ONE FALLS THROUGH TO THE 'PLAYLIST UUID NOT
104200*    ON FILE' REJECTION AT 100 ABOVE, THE SAME AS A UUID NEVER LOADED.
104300*
104400     IF NOT WS-PLAYLIST-FOUND
104500         IF WS-PL-UUID(WS-PL-IX) = WS-SAVE-UUID
104600             AND WS-PL-DELETED-FLAG(WS-PL-IX) = 'N'
104700             MOVE 'Y' TO WS-PLAYLIST-FOUND-SW
104800             MOVE WS-PL-IX TO WS-SAVE-PL-IX
104900         END-IF
105000     END-IF.
105100*
105200 630-FIND-CATALOG-TRACK.
105300*
105400*    SAME LINEAR-SCAN SHAPE AS 610 ABOVE, THIS TIME AGAINST THE
105500*    TRACK CATALOG.  CALLER LOADS WS-LOOKUP-TRACK-ID BEFORE THE
105600*    PERFORM AND READS WS-TRACK-FOUND-SW/WS-FOUND-TR-IX AFTER IT.
105700*
105800     MOVE 'N' TO WS-TRACK-FOUND-SW.
105900     MOVE 0 TO WS-FOUND-TR-IX.
106000     PERFORM 631-CHECK-ONE-CATALOG-TRACK
106100         VARYING WS-TR-IX FROM 1 BY 1
106200         UNTIL WS-TR-IX > WS-TR-COUNT.
106300*
106400 631-CHECK-ONE-CATALOG-TRACK.
106500     IF NOT WS-TRACK-FOUND
106600         IF WS-TR-ID(WS-TR-IX) = WS-LOOKUP-TRACK-ID
106700             MOVE 'Y' TO WS-TRACK-FOUND-SW
106800             MOVE WS-TR-IX TO WS-FOUND-TR-IX
106900         END-IF
107000     END-IF.
107100*
107200*****************************************************************
107300*   700 SERIES - OPEN.  PERFORM ... THRU ... EXIT WITH A GO TO    *
107400*   ON A BAD OPEN, THE SAME PATTERN USED FOR THE FATAL I/O CHECKS *
107500*   ON THE OLDER SCREEN-DRIVEN JOBS IN THIS LIBRARY.              *
107600*****************************************************************
107700 700-OPEN-FILES.
107800     OPEN INPUT  TRACK-FILE
107900                 PLAYLIST-FILE
108000                 PLAYLIST-TRACK-FILE
108100                 REQUEST-FILE.
108200     OPEN OUTPUT PLAYLIST-FILE-OUT
108300                 PLAYLIST-TRACK-FILE-OUT
108400                 REPORT-FILE.
108500     IF NOT WS-TRKCAT-OK
108600         DISPLAY 'PLTM100 - TRACK-FILE OPEN FAILED - '
108700             WS-TRKCAT-STATUS
108800         GO TO 999-ABEND-ROUTINE
108900     END-IF.
109000     IF NOT WS-PLAYMSTR-OK
109100         DISPLAY 'PLTM100 - PLAYLIST-FILE OPEN FAILED - '
109200             WS-PLAYMSTR-STATUS
109300         GO TO 999-ABEND-ROUTINE
109400     END-IF.
109500     IF NOT WS-PLTRKIN-OK
109600         DISPLAY 'PLTM100 - PLAYLIST-TRACK-FILE OPEN FAILED - '
109700             WS-PLTRKIN-STATUS
109800         GO TO 999-ABEND-ROUTINE
109900     END-IF.
110000     IF NOT WS-PLREQIN-OK
110100         DISPLAY 'PLTM100 - REQUEST-FILE OPEN FAILED - '
110200             WS-PLREQIN-STATUS
110300         GO TO 999-ABEND-ROUTINE
110400     END-IF.
110500 700-EXIT.
110600     EXIT.
110700*
110800 790-CLOSE-FILES.
110900*
111000*    NORMAL END-OF-RUN CLOSE - THE INPUT/OUTPUT PAIRS ON THE TWO
111100*    REWRITTEN MASTERS ARE BOTH CLOSED HERE, UNLIKE 999 BELOW WHICH
111200*    ONLY CLOSES THE INPUT SIDE SINCE AN ABEND MEANS NEITHER OUTPUT
111300*    MASTER WAS EVER OPENED FOR WRITING.
111400*
111500     CLOSE TRACK-FILE
111600           PLAYLIST-FILE
111700           PLAYLIST-FILE-OUT
111800           PLAYLIST-TRACK-FILE
111900           PLAYLIST-TRACK-FILE-OUT
112000           REQUEST-FILE
112100           REPORT-FILE.
112200*
112300*****************************************************************
112400*   705/710/715 - LOAD THE THREE MASTERS INTO WORKING STORAGE.    *
112500*   PATTERNED ON 730-READ-CUSTOMER-FILE'S READ-AHEAD STYLE.       *
112600*****************************************************************
112700 705-LOAD-TRACK-CATALOG.
112800*
112900*    TRACK-FILE IS SMALL ENOUGH TO LIVE ENTIRELY IN WS-TR-TABLE FOR
113000*    THE WHOLE RUN - EVERY 630-FIND-CATALOG-TRACK LOOKUP THEREAFTER
113100*    RUNS AGAINST WORKING STORAGE, NOT A RE-READ OF THE FILE.
113200*
113300     PERFORM 706-READ-TRACK-CATALOG.
113400     PERFORM 707-STORE-ONE-TRACK
113500         UNTIL WS-TRKCAT-EOF.
113600*
113700 706-READ-TRACK-CATALOG.
113800*
113900*    '10' IS MOVED DIRECTLY RATHER THAN VIA A SPECIAL 88 - THE SAME
114000*    HARD-CODED AT-END STATUS THE OLDER JOBS IN THIS LIBRARY USE.
114100*
114200     READ TRACK-FILE
114300         AT END MOVE '10' TO WS-TRKCAT-STATUS.
114400*
114500 707-STORE-ONE-TRACK.
114600     ADD 1 TO WS-TR-COUNT.
114700     MOVE FD-TR-ID          TO WS-TR-ID(WS-TR-COUNT).
114800     MOVE FD-TR-TITLE       TO WS-TR-TITLE(WS-TR-COUNT).
114900     MOVE FD-TR-DURATION    TO WS-TR-DURATION(WS-TR-COUNT).
115000     MOVE FD-TR-ARTIST-ID   TO WS-TR-ARTIST-ID(WS-TR-COUNT).
115100     PERFORM 706-READ-TRACK-CATALOG.
115200*
115300 710-LOAD-PLAYLIST-MASTER.
115400*
115500*    SAME LOAD-TO-WORKING-STORAGE APPROACH AS 705 ABOVE, THIS TIME
115600*    FOR PLAYLIST-FILE.  WS-PL-TABLE IS PATCHED IN PLACE BY 260 AND
115700*    WRITTEN BACK WHOLESALE BY 830 AT END OF RUN.
115800*
115900     PERFORM 711-READ-PLAYLIST-MASTER.
116000     PERFORM 712-STORE-ONE-PLAYLIST
116100         UNTIL WS-PLAYMSTR-EOF.
116200*
116300 711-READ-PLAYLIST-MASTER.
116400     READ PLAYLIST-FILE
116500         AT END MOVE '10' TO WS-PLAYMSTR-STATUS.
116600*
116700 712-STORE-ONE-PLAYLIST.
116800*
116900*    ONE ROW PER PLAYLIST HEADER, INDEXED BY WS-PL-IX FOR THE
117000*    REMAINDER OF THE RUN - 610 SEARCHES THIS TABLE BY UUID, AND 260
117100*    PATCHES A ROW'S NR-OF-TRACKS/DURATION/LAST-UPDATED IN PLACE
117200*    HERE WHEN A REQUEST AGAINST IT IS APPLIED.
117300*
117400     ADD 1 TO WS-PL-COUNT.
117500     MOVE FD-PL-UUID              TO WS-PL-UUID(WS-PL-COUNT).
117600     MOVE FD-PL-ID                 TO WS-PL-ID(WS-PL-COUNT).
117700     MOVE FD-PL-NAME                TO WS-PL-NAME(WS-PL-COUNT).
117800     MOVE FD-PL-NR-OF-TRACKS         TO
117900         WS-PL-NR-OF-TRACKS(WS-PL-COUNT).
118000     MOVE FD-PL-DURATION              TO WS-PL-DURATION(WS-PL-COUNT).
118100     MOVE FD-PL-REGISTERED-DATE        TO
118200         WS-PL-REGISTERED-DATE(WS-PL-COUNT).
118300     MOVE FD-PL-LAST-UPDATED             TO
118400         WS-PL-LAST-UPDATED(WS-PL-COUNT).
118500     MOVE FD-PL-DELETED-FLAG               TO
118600         WS-PL-DELETED-FLAG(WS-PL-COUNT).
118700     PERFORM 711-READ-PLAYLIST-MASTER.
118800*
118900 715-LOAD-PLAYLIST-TRACKS.
119000*
119100*    LOADS PLAYLIST-TRACK-FILE INTO WS-PT-TABLE - NOTE THIS IS LOAD
119200*    ORDER OFF THE FILE, NOT PT-INDEX POSITION ORDER, WHICH IS WHY
119300*    200/205 RE-SORT A PLAYLIST'S ROWS BEFORE ANY REQUEST TOUCHES
119400*    THEM.  717 ALSO WATERMARKS WS-NEXT-PT-ID OFF THE HIGHEST PT-ID
119500*    SEEN SO A FRESH ADD NEVER REUSES AN ID ALREADY ON FILE.
119600*
119700     PERFORM 716-READ-PLAYLIST-TRACKS.
119800     PERFORM 717-STORE-ONE-MEMBERSHIP
119900         UNTIL WS-PLTRKIN-EOF.
120000*
120100 716-READ-PLAYLIST-TRACKS.
120200     READ PLAYLIST-TRACK-FILE
120300         AT END MOVE '10' TO WS-PLTRKIN-STATUS.
120400*
120500 717-STORE-ONE-MEMBERSHIP.
120600*
120700*    THE WS-NEXT-PT-ID WATERMARK CHECK BELOW ONLY RAISES THE VALUE,
120800*    NEVER LOWERS IT - BY THE TIME THE LAST ROW IS LOADED IT HOLDS
120900*    THE HIGHEST PT-ID ON FILE, READY FOR 240 TO ADD 1 TO ON THE
121000*    FIRST NEW ROW OF THE RUN.
121100*
121200     ADD 1 TO WS-PT-COUNT.
121300     MOVE FD-PT-ID              TO WS-PT-ID(WS-PT-COUNT).
121400     MOVE FD-PT-PLAYLIST-UUID    TO WS-PT-PLAYLIST-UUID(WS-PT-COUNT).
121500     MOVE FD-PT-TRACK-ID          TO WS-PT-TRACK-ID(WS-PT-COUNT).
121600     MOVE FD-PT-INDEX              TO WS-PT-INDEX(WS-PT-COUNT).
121700     MOVE FD-PT-DATE-ADDED           TO
121800         WS-PT-DATE-ADDED(WS-PT-COUNT).
121900     MOVE FD-PT-TR-DURATION            TO
122000         WS-PT-TR-DURATION(WS-PT-COUNT).
122100     MOVE 'Y' TO WS-PT-IN-USE-FLAG(WS-PT-COUNT).
122200     IF FD-PT-ID > WS-NEXT-PT-ID
122300         MOVE FD-PT-ID TO WS-NEXT-PT-ID
122400     END-IF.
122500     PERFORM 716-READ-PLAYLIST-TRACKS.
122600*
122700*****************************************************************
122800*   720 - REQUEST-FILE READ-AHEAD.  ONE READ SERVES BOTH THE      *
122900*   HEADER AND EVERY DETAIL RECORD - REQH-RECORD-TYPE/REQD-       *
123000*   RECORD-TYPE (BOTH BYTE 1 OF THE SAME 80-BYTE RECORD) TELL     *
123100*   THE CALLER WHICH REDEFINITION APPLIES TO WHAT WAS JUST READ.  *
123200*****************************************************************
123300 720-READ-REQUEST-HEADER.
123400*
123500*    ONE PARAGRAPH SERVES BOTH 000-MAIN'S HEADER READS AND 230'S
123600*    DETAIL READS - THE CALLER, NOT THIS PARAGRAPH, DECIDES WHETHER
123700*    THE RECORD JUST READ IS A HEADER OR A DETAIL BY TESTING REQH-
123800*    RECORD-TYPE/REQD-RECORD-TYPE AFTERWARD.
123900*
124000     READ REQUEST-FILE
124100         AT END MOVE '10' TO WS-PLREQIN-STATUS.
124200*
124300*****************************************************************
124400*   800/830/835 - REPORT HEADER AND WHOLE-FILE REWRITES.          *
124500*****************************************************************
124600 800-INIT-REPORT.
124700*
124800*    TITLE LINE TO TOP OF FORM, THEN THE RUN-DATE LINE TWO LINES
124900*    DOWN - THE ONLY TWO LINES WRITTEN BEFORE THE REQUEST DECK IS
125000*    PROCESSED, SO THE REPORT'S HEADER IS ALWAYS PRESENT EVEN ON A
125100*    RUN WITH AN EMPTY REQUEST-FILE.
125200*
125300     WRITE REPORT-RECORD FROM WS-REPORT-TITLE-LINE
125400         AFTER ADVANCING TOP-OF-FORM.
125500     MOVE WS-TODAY-CC TO RPT-RUN-CC.
125600     MOVE WS-TODAY-YY TO RPT-RUN-YY.
125700     MOVE WS-TODAY-MM TO RPT-RUN-MM.
125800     MOVE WS-TODAY-DD TO RPT-RUN-DD.
125900     WRITE REPORT-RECORD FROM WS-REPORT-DATE-LINE
126000         AFTER ADVANCING 2 LINES.
126100*
126200 830-REWRITE-PLAYLIST-MASTER.
126300*
126400*    WRITES EVERY ROW OF WS-PL-TABLE BACK OUT UNCONDITIONALLY - THE
126500*    PLAYLIST HEADER ROW ITSELF IS NEVER DELETED BY THIS RUN (ONLY
126600*    ITS MEMBERSHIP ROWS ARE ADDED/REMOVED), SO THERE IS NO IN-USE
126700*    FLAG TO TEST HERE THE WAY 836 BELOW TESTS ONE.
126800*
126900     PERFORM 831-WRITE-ONE-PLAYLIST
127000         VARYING WS-PL-IX FROM 1 BY 1
127100         UNTIL WS-PL-IX > WS-PL-COUNT.
127200*
127300 831-WRITE-ONE-PLAYLIST.
127400*
127500*    STRAIGHT FIELD-BY-FIELD MOVE FROM WS-PL-TABLE TO THE OUTPUT FD
127600*    RECORD - NO GROUP MOVE IS USED SINCE WS-PL-TABLE'S ROW LAYOUT
127700*    AND THE FD-OUT RECORD LAYOUT ARE MAINTAINED AS TWO SEPARATE
127800*    COPYBOOKS, NOT GUARANTEED BYTE-FOR-BYTE IDENTICAL.
127900*
128000     MOVE WS-PL-UUID(WS-PL-IX)              TO FDO-PL-UUID.
128100     MOVE WS-PL-ID(WS-PL-IX)                 TO FDO-PL-ID.
128200     MOVE WS-PL-NAME(WS-PL-IX)                TO FDO-PL-NAME.
128300     MOVE WS-PL-NR-OF-TRACKS(WS-PL-IX)         TO
128400         FDO-PL-NR-OF-TRACKS.
128500     MOVE WS-PL-DURATION(WS-PL-IX)              TO FDO-PL-DURATION.
128600     MOVE WS-PL-REGISTERED-DATE(WS-PL-IX)        TO
128700         FDO-PL-REGISTERED-DATE.
128800     MOVE WS-PL-LAST-UPDATED(WS-PL-IX)            TO
128900         FDO-PL-LAST-UPDATED.
129000     MOVE WS-PL-DELETED-FLAG(WS-PL-IX)             TO
129100         FDO-PL-DELETED-FLAG.
129200     WRITE FDO-PLAYLIST-REC.
129300*
129400 835-REWRITE-PLAYLIST-TRACKS.
129500*
129600*    UNLIKE 830 ABOVE, A ROW HERE CAN GENUINELY DROP OUT OF THE
129700*    OUTPUT FILE - 836 CHECKS WS-PT-IN-USE-FLAG SO EVERY ROW 267
129800*    MARKED NOT-IN-USE THIS RUN IS SIMPLY NEVER WRITTEN.
129900*
130000     PERFORM 836-WRITE-ONE-MEMBERSHIP
130100         VARYING WS-PT-IX FROM 1 BY 1
130200         UNTIL WS-PT-IX > WS-PT-COUNT.
130300*
130400 836-WRITE-ONE-MEMBERSHIP.
130500*
130600*    A NOT-IN-USE ROW (267 MARKED IT SO EARLIER THIS RUN) SIMPLY
130700*    FALLS THROUGH THIS IF WITH NOTHING WRITTEN - THAT MISSING WRITE
130800*    IS THE ONLY MECHANISM BY WHICH A REMOVED TRACK ACTUALLY LEAVES
130900*    PLAYLIST-TRACK-FILE-OUT.
131000*
131100     IF WS-PT-ROW-IN-USE(WS-PT-IX)
131200         MOVE WS-PT-ID(WS-PT-IX)               TO FDO-PT-ID
131300         MOVE WS-PT-PLAYLIST-UUID(WS-PT-IX)     TO
131400             FDO-PT-PLAYLIST-UUID
131500         MOVE WS-PT-TRACK-ID(WS-PT-IX)           TO
131600             FDO-PT-TRACK-ID
131700         MOVE WS-PT-INDEX(WS-PT-IX)               TO FDO-PT-INDEX
131800         MOVE WS-PT-DATE-ADDED(WS-PT-IX)           TO
131900             FDO-PT-DATE-ADDED
132000         MOVE WS-PT-TR-DURATION(WS-PT-IX)           TO
132100             FDO-PT-TR-DURATION
132200         WRITE FDO-PLAYLIST-TRACK-REC
132300     END-IF.
132400*
132500*****************************************************************
132600*   850 - CLOSING STATISTICS - ADAPTED FROM 850-REPORT-TRAN-STATS.*
132700*   ADDED PER TKT-2588.                                           *
132800*****************************************************************
132900 850-REPORT-RUN-STATS.
133000*
133100*    FIVE COUNTS TOTAL - REQUESTS READ, REQUESTS APPLIED, REQUESTS
133200*    REJECTED, TRACKS ADDED AND TRACKS REMOVED - WRITTEN AS THE
133300*    FINAL BLOCK OF THE REPORT SO AN OPERATOR SCANNING THE BOTTOM
133400*    OF THE LISTING SEES THE WHOLE RUN'S OUTCOME AT A GLANCE.
133500*
133600     MOVE WS-REQ-COUNT TO RPT-REQ-COUNT.
133700     WRITE REPORT-RECORD FROM WS-REPORT-STATS-LINE
133800         AFTER ADVANCING 2 LINES.
133900     MOVE WS-REQ-APPLIED-COUNT TO RPT-REQ-APPLIED.
134000     WRITE REPORT-RECORD FROM WS-REPORT-STATS-LINE-2
134100         AFTER ADVANCING 1 LINE.
134200     MOVE WS-REQ-REJECTED-COUNT TO RPT-REQ-REJECTED.
134300     WRITE REPORT-RECORD FROM WS-REPORT-STATS-LINE-3
134400         AFTER ADVANCING 1 LINE.
134500     MOVE WS-TRACKS-ADDED-COUNT TO RPT-TRACKS-ADDED.
134600     WRITE REPORT-RECORD FROM WS-REPORT-STATS-LINE-4
134700         AFTER ADVANCING 1 LINE.
134800     MOVE WS-TRACKS-REMOVED-COUNT TO RPT-TRACKS-REMOVED.
134900     WRITE REPORT-RECORD FROM WS-REPORT-STATS-LINE-5
135000         AFTER ADVANCING 1 LINE.
135100*
135200 999-ABEND-ROUTINE.
135300*
135400*    REACHED ONLY BY A GO TO OUT OF 700-OPEN-FILES ON A BAD OPEN -
135500*    BOTH THE INPUT AND OUTPUT OPENS AT 700 HAVE ALREADY EXECUTED BY
135600*    THE TIME ANY STATUS IS TESTED, SO EVERY FILE NAMED HERE IS SAFE
135700*    TO CLOSE.  THE TWO OUTPUT MASTERS ARE LEFT UNCLOSED SINCE A BAD
135800*    OPEN MEANS NEITHER WAS EVER GOING TO BE WRITTEN THIS RUN.
135900*
136000     CLOSE TRACK-FILE PLAYLIST-FILE PLAYLIST-TRACK-FILE
136100           REQUEST-FILE REPORT-FILE.
136200     MOVE 16 TO RETURN-CODE.
136300     GOBACK.
