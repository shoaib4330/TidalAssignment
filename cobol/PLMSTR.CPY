000100****************************************************************
000200* PLMSTR      - PLAYLIST MASTER RECORD LAYOUT                  *
000300****************************************************************
000400*   MODULE NAME  = PLMSTR
000500*   DESCRIPTIVE NAME = ONE PLAYLIST, KEYED BY PL-UUID.
000600*      COPY TWICE WITH REPLACING TO GET THE FD COPY (:TAG: = FD)
000700*      AND THE IN-MEMORY TABLE-ENTRY COPY (:TAG: = WS) SO THE
000800*      SAME LAYOUT SERVES BOTH THE FILE RECORD AND THE TABLE ROW,
000900*      THE WAY CUSTCOPY IS SHARED BETWEEN CUST-REC AND WS-CUST-REC
001000*      ON THE OLDER CUSTOMER-MASTER JOBS.
001100*
001200*   CHANGE LOG.
001300*      2019-03-11  RHT  TKT-4402  ORIGINAL LAYOUT, PL-ID/PL-UUID/
001400*                                 PL-NAME/PL-NR-OF-TRACKS ONLY.
001500*      2019-06-04  RHT  TKT-4517  ADDED PL-DURATION AND THE
001600*                                 REGISTERED/LAST-UPDATED DATE PAIR.
001700*      2020-01-09  MKS  TKT-4890  ADDED :TAG:-PL-DATES-R REDEFINES
001800*                                 SO CALLING PROGRAMS CAN GET AT THE
001900*                                 CCYY/MM/DD PIECES WITHOUT UNSTRING.
002000*      2020-02-27  MKS  TKT-4890  Y2K NOTE - DATES CARRIED AS FULL
002100*                                 CCYYMMDD SINCE INCEPTION, NO 2-DIGIT
002200*                                 YEAR EVER STORED ON THIS FILE.
002300*      2021-08-19  DLP  TKT-5205  ADDED PL-DELETED-FLAG (SOFT DELETE),
002400*                                 88-LEVELS FOR THE UPSTREAM APP.
002500*
002600 01  :TAG:-PLAYLIST-REC.
002700     05  :TAG:-PL-KEY.
002800         10  :TAG:-PL-UUID              PIC X(36).
002900     05  :TAG:-PL-ID                    PIC 9(9).
003000     05  :TAG:-PL-NAME                  PIC X(100).
003100     05  :TAG:-PL-NR-OF-TRACKS          PIC 9(5).
003200     05  :TAG:-PL-DURATION              PIC 9(7)V9(2).
003300     05  :TAG:-PL-DATES.
003400         10  :TAG:-PL-REGISTERED-DATE   PIC 9(8).
003500         10  :TAG:-PL-LAST-UPDATED      PIC 9(8).
003600     05  :TAG:-PL-DATES-R REDEFINES :TAG:-PL-DATES.
003700         10  :TAG:-PL-REG-CCYY          PIC 9(4).
003800         10  :TAG:-PL-REG-MM            PIC 9(2).
003900         10  :TAG:-PL-REG-DD            PIC 9(2).
004000         10  :TAG:-PL-UPD-CCYY          PIC 9(4).
004100         10  :TAG:-PL-UPD-MM            PIC 9(2).
004200         10  :TAG:-PL-UPD-DD            PIC 9(2).
004300     05  :TAG:-PL-STATUS.
004400         10  :TAG:-PL-DELETED-FLAG      PIC X(1).
004500             88  :TAG:-PL-IS-DELETED        VALUE 'Y'.
004600             88  :TAG:-PL-NOT-DELETED       VALUE 'N'.
004700     05  FILLER                         PIC X(30).
