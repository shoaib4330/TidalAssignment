000100****************************************************************
000200* PLREQ       - MAINTENANCE REQUEST HEADER/DETAIL PAIR         *
000300****************************************************************
000400*   MODULE NAME  = PLREQ
000500*   DESCRIPTIVE NAME = ONE MAINTENANCE REQUEST ON REQUEST-FILE IS
000600*      ONE REQH-RECORD-TYPE = 'H' HEADER FOLLOWED BY ZERO OR MORE
000700*      REQD-RECORD-TYPE = 'D' DETAIL RECORDS, THE SAME WAY A
000800*      STUDENT-RECORD ON THE OLD CREDITS-REPORT JOB IS FOLLOWED BY
000900*      ITS COURSE-RECORDs - SR-RECORD-TYPE THERE, REQH/REQD-RECORD-
001000*      TYPE HERE.  FOR AN ADD-TRACKS REQUEST EACH DETAIL CARRIES A
001100*      REQD-TRACK-ID TO LOOK UP ON THE CATALOG; FOR A REMOVE-TRACKS
001200*      REQUEST EACH DETAIL CARRIES A REQD-REMOVE-INDEX.
001300*
001400*   CHANGE LOG.
001500*      2022-02-15  DLP  TKT-5510  ORIGINAL LAYOUT, ADD-TRACKS ONLY.
001600*      2022-09-30  DLP  TKT-5688  ADDED REMOVE-TRACKS REQUEST TYPE
001700*                                 AND REQD-REMOVE-INDEX.
001800*
001900 01  REQ-HEADER-REC.
002000     05  REQH-RECORD-TYPE               PIC X(1).
002100         88  REQH-IS-HEADER                 VALUE 'H'.
002200     05  REQH-TYPE-CODE                 PIC X(13).
002300         88  REQH-IS-ADD-TRACKS             VALUE 'ADD-TRACKS   '.
002400         88  REQH-IS-REMOVE-TRACKS          VALUE 'REMOVE-TRACKS'.
002500     05  REQH-UUID                      PIC X(36).
002600     05  REQH-INSERTION-INDEX           PIC S9(5).
002700     05  FILLER                         PIC X(25).
002800*
002900 01  REQ-DETAIL-REC REDEFINES REQ-HEADER-REC.
003000     05  REQD-RECORD-TYPE               PIC X(1).
003100         88  REQD-IS-DETAIL                 VALUE 'D'.
003200     05  REQD-TRACK-ID                  PIC 9(9).
003300     05  REQD-REMOVE-INDEX              PIC S9(5).
003400     05  FILLER                         PIC X(65).
