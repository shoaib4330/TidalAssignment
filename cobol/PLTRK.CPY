000100****************************************************************
000200* PLTRK       - PLAYLIST-TRACK (MEMBERSHIP/POSITION) RECORD    *
000300****************************************************************
000400*   MODULE NAME  = PLTRK
000500*   DESCRIPTIVE NAME = ONE TRACK'S MEMBERSHIP IN A PLAYLIST -
000600*      PT-PLAYLIST-UUID TIES IT TO A PLAYLIST-REC, PT-TRACK-ID
000700*      TIES IT TO A TRACK-REC, PT-INDEX IS ITS 0-BASED POSITION.
000800*      COPY TWICE WITH REPLACING (SEE PLMSTR) - :TAG: = FD FOR THE
000900*      FILE RECORD, :TAG: = WS FOR THE WHOLE-FILE TABLE ROW, AND
001000*      A THIRD TIME WITH :TAG: = PTW FOR THE PER-REQUEST WORKING
001100*      TABLE ONE PLAYLIST'S ROWS ARE SPLICED/COMPACTED IN.
001200*
001300*   CHANGE LOG.
001400*      2019-06-04  RHT  TKT-4517  ORIGINAL LAYOUT.
001500*      2020-01-09  MKS  TKT-4890  ADDED :TAG:-PT-DATE-ADDED-R
001600*                                 REDEFINES FOR THE CCYY/MM/DD PIECES.
001700*      2022-02-15  DLP  TKT-5510  PT-TR-DURATION DENORMALISED ONTO
001800*                                 THIS RECORD SO THE PLAYLIST TOTAL
001900*                                 CAN BE RECOMPUTED WITHOUT REREADING
002000*                                 THE CATALOG ON EVERY MAINTENANCE RUN.
002100*
002200 01  :TAG:-PLAYLIST-TRACK-REC.
002300     05  :TAG:-PT-ID                    PIC 9(9).
002400     05  :TAG:-PT-PLAYLIST-UUID         PIC X(36).
002500     05  :TAG:-PT-TRACK-ID              PIC 9(9).
002600     05  :TAG:-PT-INDEX                 PIC 9(5).
002700     05  :TAG:-PT-DATE-ADDED            PIC 9(8).
002800     05  :TAG:-PT-DATE-ADDED-R REDEFINES :TAG:-PT-DATE-ADDED.
002900         10  :TAG:-PT-ADD-CCYY          PIC 9(4).
003000         10  :TAG:-PT-ADD-MM            PIC 9(2).
003100         10  :TAG:-PT-ADD-DD            PIC 9(2).
003200     05  :TAG:-PT-TR-DURATION           PIC 9(5)V9(2).
003300     05  FILLER                         PIC X(26).
